000100*================================================================
000200*        I D E N T I F I C A T I O N      D I V I S I O N
000300*================================================================
000400  IDENTIFICATION  DIVISION.
000500  PROGRAM-ID.     FGRP0001.
000600  AUTHOR.         RENAN MUNIZ MERLO.
000700  DATE-WRITTEN.   14/05/1987.
000800  DATE-COMPILED   WHEN-COMPILED.
000900  REMARKS.
001000*----------------------------------------------------------------
001100*                RENAN MUNIZ MERLO COBOL DEVELOPER
001200*          https://www.linkedin.com/in/renan-muniz-merlo
001300*----------------------------------------------------------------
001400*    PROGRAM-ID..: FGRP0001.
001500*    ANALYST.....: RENAN MUNIZ MERLO
001600*    PROGRAMMER..: RENAN MUNIZ MERLO
001700*    DATE........: 14/05/1987
001800*----------------------------------------------------------------
001900*    PROJECT.....: FLIGHT SEGMENT GROUPING PROJECT - FLTGRP
002000*----------------------------------------------------------------
002100*    GOAL........: READ THE BOOKING MASTER, SPLIT ANY BOOKING
002200*                  THAT COVERS MORE THAN ONE JOURNEY (SEGMENTS
002300*                  MORE THAN 24 HOURS APART) INTO AN INSERT ROW
002400*                  AND A CLEANED-UP ORIGINAL ROW, AND REPORT
002500*                  RUN TOTALS.
002600*----------------------------------------------------------------
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK
002800*                   BOOKMSTR        00378       FLTREC01
002900*                   BOOKOUT         00378       FLTREC01
003000*                   INSROUT         00378       FLTREC01
003100*                   RUNLOG          00132       NONE
003200*----------------------------------------------------------------
003300*    TABLE DB2...:  NONE.  SEE NON-GOALS - THE SOURCE SYSTEM'S
003400*                   TABLE UPDATE/INSERT PAIR IS DONE HERE AS
003500*                   A MASTER-FILE REWRITE PLUS A SPLIT-OFF FILE.
003600*----------------------------------------------------------------
003700*    CALLS.......:  FGRP0002 (FLIGHT SEGMENT PROCESSOR)
003800*                   ABENDPGM (FATAL FILE-STATUS HANDLER)
003900*----------------------------------------------------------------
004000*    CHANGE LOG......:
004100*    14/05/1987 RMM  0000000 ORIGINAL PROGRAM.
004200*    03/09/1989 RMM  0000073 ADDED EVERY-10TH-ROW PROGRESS LINE
004300*                    PER OPERATIONS REQUEST (SHORT BATCH WINDOW). CHG0073 
004400*    21/01/1994 JFC  0000140 UNCHANGED ROWS NOW PASS THROUGH TO   CHG0140 
004500*                    BOOKOUT - PREVIOUSLY ONLY SPLIT ROWS WERE    CHG0140 
004600*                    REWRITTEN, SO BOOKOUT WAS NOT A FULL MASTER. CHG0140 
004700*    19/02/1998 LFS  0000204 Y2K REVIEW - DEP-DATE-LOCAL ALREADY  CHG0204 
004800*                    CARRIES A 4-DIGIT YEAR, NO CHANGE REQUIRED.  CHG0204 
004900*    30/06/2001 RMM  0000231 TWO-PASS READ ADDED SO THE PROGRESS  CHG0231 
005000*                    MESSAGE CAN REPORT N OF TOTAL ON ROW 1       CHG0231 
005100*                    INSTEAD OF ONLY AFTER END OF FILE.           CHG0231 
005200*    11/03/2009 PLS  0000312 MOVED STATUS STAMPING OUT OF THE     CHG0312 
005300*                    CALLED ROUTINE - FGRP0002 NO LONGER TOUCHES  CHG0312 
005400*                    E-TICKET-NO, ONLY THIS PROGRAM STAMPS IT.    CHG0312 
005500*    14/07/2011 DRT  0000340 MASTER/OUT/INSERT LRECL CORRECTED    CHG0340 
005600*                    TO 378 (378 WAS ALWAYS THE BUSINESS LENGTH   CHG0340 
005700*                    QUOTED TO USERS - THE FD WAS OVER BY TWO).   CHG0340 
005800*================================================================
005900*           E N V I R O N M E N T      D I V I S I O N
006000*================================================================
006100  ENVIRONMENT DIVISION.
006200  CONFIGURATION SECTION.
006300  SOURCE-COMPUTER.  IBM-370.
006400  OBJECT-COMPUTER.  IBM-370.
006500  SPECIAL-NAMES.
006600       C01 IS TOP-OF-FORM.
006700*
006800  INPUT-OUTPUT SECTION.
006900  FILE-CONTROL.
007000*
007100      SELECT BOOKMSTR      ASSIGN TO UTS-S-BOOKMSTR
007200       ORGANIZATION IS     SEQUENTIAL
007300       ACCESS MODE  IS     SEQUENTIAL
007400       FILE STATUS  IS     WRK-FS-BOOKMSTR.
007500*
007600      SELECT BOOKOUT       ASSIGN TO UTS-S-BOOKOUT
007700       ORGANIZATION IS     SEQUENTIAL
007800       ACCESS MODE  IS     SEQUENTIAL
007900       FILE STATUS  IS     WRK-FS-BOOKOUT.
008000*
008100      SELECT INSROUT       ASSIGN TO UTS-S-INSROUT
008200       ORGANIZATION IS     SEQUENTIAL
008300       ACCESS MODE  IS     SEQUENTIAL
008400       FILE STATUS  IS     WRK-FS-INSROUT.
008500*
008600      SELECT RUNLOG        ASSIGN TO UTS-S-RUNLOG
008700       ORGANIZATION IS     SEQUENTIAL
008800       ACCESS MODE  IS     SEQUENTIAL
008900       FILE STATUS  IS     WRK-FS-RUNLOG.
009000*================================================================
009100*                  D A T A      D I V I S I O N
009200*================================================================
009300  DATA DIVISION.
009400  FILE SECTION.
009500*
009600  FD  BOOKMSTR
009700      RECORDING MODE IS F
009800      LABEL RECORD   IS STANDARD
009900      BLOCK CONTAINS 00 RECORDS.
010000  01  FD-REG-BOOKMSTR   PIC X(378).
010100*
010200  FD  BOOKOUT
010300      RECORDING MODE IS F
010400      LABEL RECORD   IS STANDARD
010500      BLOCK CONTAINS 00 RECORDS.
010600  01  FD-REG-BOOKOUT    PIC X(378).
010700*
010800  FD  INSROUT
010900      RECORDING MODE IS F
011000      LABEL RECORD   IS STANDARD
011100      BLOCK CONTAINS 00 RECORDS.
011200  01  FD-REG-INSROUT    PIC X(378).
011300*
011400  FD  RUNLOG
011500      RECORDING MODE IS F
011600      LABEL RECORD   IS STANDARD
011700      BLOCK CONTAINS 00 RECORDS.
011800  01  FD-REG-RUNLOG     PIC X(132).
011900*----------------------------------------------------------------
012000*                  WORKING-STORAGE SECTION
012100*----------------------------------------------------------------
012200  WORKING-STORAGE SECTION.
012300*
012400  77  WRK-EXPECTED-TOTAL          COMP    PIC S9(07) VALUE ZERO.
012500  77  WRK-PROGRESS-QUOT           COMP    PIC S9(07) VALUE ZERO.
012600  77  WRK-PROGRESS-REM            COMP    PIC S9(07) VALUE ZERO.
012700*
012800*END-OF-JOB SUMMARY-BOX COUNTERS - ROWS READ, ROWS THAT SPLIT
012900*CLEAN, ROWS THAT ERRORED OUT:
013000  01  WRK-RUN-SUMMARY.
013100      05  WRK-TOTAL-ROWS          COMP    PIC S9(07) VALUE ZERO.
013200      05  WRK-SUCCESS-COUNT       COMP    PIC S9(07) VALUE ZERO.
013300      05  WRK-ERROR-COUNT         COMP    PIC S9(07) VALUE ZERO.
013400      05  FILLER                  PIC X(01) VALUE SPACES.
013500*
013600  77  WRK-BOOKMSTR-EOF                    PIC X(03) VALUE SPACES.
013700*
013800*DATA FOR ERROR LOG:
013900  01  WRK-ERROR-LOG.
014000      03  WRK-PROGRAM                     PIC X(08) VALUE
014100                                                  'FGRP0001'.
014200      03  WRK-ERROR-MSG                   PIC X(30) VALUE SPACES.
014300      03  WRK-ERROR-CODE                  PIC X(30) VALUE SPACES.
014400      03  WRK-ERROR-DATE                  PIC X(10) VALUE SPACES.
014500      03  WRK-ERROR-TIME                  PIC X(08) VALUE SPACES.
014600      03  FILLER                          PIC X(02) VALUE SPACES.
014700*
014800*ABENDING PROGRAM:
014900  77  WRK-ABEND-PGM                        PIC X(08) VALUE
015000                                                  'ABENDPGM'.
015100*
015200*FLIGHT SEGMENT PROCESSOR SUBPROGRAM NAME:
015300  77  WRK-FGRP0002-PGM                     PIC X(08) VALUE
015400                                                  'FGRP0002'.
015500*
015600  01  WRK-FILE-STATUS.
015700      03  WRK-FS-BOOKMSTR                 PIC 9(02) VALUE ZEROS.
015800      03  WRK-FS-BOOKOUT                  PIC 9(02) VALUE ZEROS.
015900      03  WRK-FS-INSROUT                  PIC 9(02) VALUE ZEROS.
016000      03  WRK-FS-RUNLOG                   PIC 9(02) VALUE ZEROS.
016100      03  FILLER                          PIC X(02) VALUE SPACES.
016200*
016300*THE COPY MEMBER'S OWN 01-LEVEL RECORD IS RENAMED BY
016400*REPLACING ON EACH OF THE FOUR COPIES BELOW, SO EVERY FIELD,
016500*REDEFINES AND INDEX NAME STAYS UNIQUE WITHIN THIS PROGRAM.
016600  COPY FLTREC01 REPLACING ==FLTREC01== BY ==WRK-BOOKMSTR==.
016700*
016800*LINKAGE AREA PASSED TO FGRP0002 - ORIGINAL ROW, THE TWO BUILT
016900*ROWS, AND THE RESULT CODE/MESSAGE COMING BACK:
017000  COPY FLTREC01 REPLACING ==FLTREC01== BY ==WK-ORIGINAL==.
017100  COPY FLTREC01 REPLACING ==FLTREC01== BY ==WK-INSERT==.
017200  COPY FLTREC01 REPLACING ==FLTREC01== BY ==WK-UPDATE==.
017300*
017400  01  WK-RESULT-AREA.
017500      05  WK-RESULT-CODE                  PIC X(01).
017600          88  WK-RESULT-SUCCESS            VALUE 'S'.
017700          88  WK-RESULT-FAILURE            VALUE 'F'.
017800      05  WK-RESULT-SPLIT                 PIC X(01).
017900          88  WK-RESULT-WAS-SPLIT          VALUE 'Y'.
018000      05  WK-RESULT-MESSAGE                PIC X(60).
018100      05  FILLER                           PIC X(09) VALUE SPACES.
018200*
018300  01  WRK-LOG-LINE                        PIC X(132) VALUE SPACES.
018400  01  WRK-NUM-EDIT-1                       PIC ZZZZZZ9.
018500  01  WRK-NUM-EDIT-2                       PIC ZZZZZZ9.
018600*
018700*WRK-LOG-LINE REDEFINED AS A FIXED PREFIX/TEXT SPLIT SO THE
018800*RUNLOG AUDIT JOB CAN PULL JUST THE MESSAGE TEXT WITHOUT A
018900*STRING/UNSTRING CALL:
019000  01  FILLER REDEFINES WRK-LOG-LINE.
019100      05  FILLER                          PIC X(12).
019200      05  WRK-LOG-LINE-TEXT               PIC X(120).
019300  01  FILLER REDEFINES WRK-LOG-LINE.
019400      05  WRK-LOG-LINE-X                  PIC X(132).
019500*
019600*WORKING DATA FOR THE SYSTEM DATE AND TIME.
019700  01  WRK-SYSTEM-DATE.
019800      03  YY                              PIC 9(02) VALUE ZEROS.
019900      03  MM                              PIC 9(02) VALUE ZEROS.
020000      03  DD                              PIC 9(02) VALUE ZEROS.
020100      03  FILLER                          PIC X(01) VALUE SPACES.
020200*
020300  01  WRK-DATE-FORMATTED.
020400      03  DD-FORMATTED                    PIC 9(02) VALUE ZEROS.
020500      03  FILLER                          PIC X(01) VALUE '-'.
020600      03  MM-FORMATTED                    PIC 9(02) VALUE ZEROS.
020700      03  FILLER                          PIC X(01) VALUE '-'.
020800      03  YYYY-FORMATTED                  PIC 9(04) VALUE ZEROS.
020900*
021000  01  WRK-SYSTEM-TIME.
021100      03  HOUR                            PIC 9(02) VALUE ZEROS.
021200      03  MINUTE                          PIC 9(02) VALUE ZEROS.
021300      03  SECOND                          PIC 9(02) VALUE ZEROS.
021400      03  HUNDREDTH                       PIC 9(02) VALUE ZEROS.
021500      03  FILLER                          PIC X(01) VALUE SPACES.
021600*
021700  01  WRK-TIME-FORMATTED.
021800      03  HOUR-FORMATTED                  PIC 9(02) VALUE ZEROS.
021900      03  FILLER                          PIC X(01) VALUE ':'.
022000      03  MINUTE-FORMATTED                PIC 9(02) VALUE ZEROS.
022100      03  FILLER                          PIC X(01) VALUE ':'.
022200      03  SECOND-FORMATTED                PIC 9(02) VALUE ZEROS.
022300*
022400  01  WRK-WHEN-COPILED.
022500      03  MM-COMPILED                     PIC X(02) VALUE SPACES.
022600      03  FILLER                          PIC X(01) VALUE '/'.
022700      03  DD-COMPILED                     PIC X(02) VALUE SPACES.
022800      03  FILLER                          PIC X(01) VALUE '/'.
022900      03  YY-COMPILED                     PIC X(02) VALUE SPACES.
023000      03  HOUR-COMPILED                   PIC X(02) VALUE SPACES.
023100      03  FILLER                          PIC X(01) VALUE '-'.
023200      03  MINUTE-COMPILED                 PIC X(02) VALUE SPACES.
023300      03  FILLER                          PIC X(01) VALUE '-'.
023400      03  SECOND-COMPILED                 PIC X(02) VALUE SPACES.
023500*================================================================
023600  PROCEDURE                       DIVISION.
023700*================================================================
023800*----------------------------------------------------------------
023900  0000-MAIN-PROCESS               SECTION.
024000*----------------------------------------------------------------
024100      MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
024200*
024300      PERFORM 1000-INITIALIZE.
024400*
024500      IF WRK-BOOKMSTR-EOF          NOT EQUAL 'END'
024600         PERFORM 2000-PROCESS-RECORD
024700                 UNTIL WRK-BOOKMSTR-EOF EQUAL 'END'
024800      END-IF.
024900*
025000      PERFORM 3000-FINALIZE.
025100*----------------------------------------------------------------
025200  0000-99-EXIT.                   EXIT.
025300*----------------------------------------------------------------
025400*----------------------------------------------------------------
025500  1000-INITIALIZE                 SECTION.
025600*----------------------------------------------------------------
025700      PERFORM 9000-GET-DATE-TIME.
025800*
025900      INITIALIZE WRK-BOOKMSTR-REC  WK-ORIGINAL-RECORD
026000                 WK-INSERT-RECORD  WK-UPDATE-RECORD.
026100*
026200*FIRST PASS - COUNT THE ROWS ON BOOKMSTR SO THE PROGRESS          CHG0231 
026300*MESSAGES CAN CARRY A TOTAL FROM ROW 1 ONWARDS.                   CHG0231 
026400      OPEN INPUT  BOOKMSTR.
026500      MOVE 'OPEN FILE BOOKMSTR - COUNT PASS'
026600                                  TO WRK-ERROR-MSG.
026700      PERFORM 8100-TEST-FS-BOOKMSTR.
026800*
026900      PERFORM 1100-COUNT-BOOKMSTR
027000              UNTIL WRK-BOOKMSTR-EOF EQUAL 'END'.
027100*
027200      CLOSE BOOKMSTR.
027300      MOVE SPACES                 TO WRK-BOOKMSTR-EOF.
027400*
027500      OPEN INPUT  BOOKMSTR
027600           OUTPUT BOOKOUT
027700                  INSROUT
027800                  RUNLOG.
027900*
028000      MOVE 'OPEN FILE BOOKMSTR'   TO WRK-ERROR-MSG.
028100      PERFORM 8100-TEST-FS-BOOKMSTR.
028200*
028300      MOVE 'OPEN FILE BOOKOUT'    TO WRK-ERROR-MSG.
028400      PERFORM 8200-TEST-FS-BOOKOUT.
028500*
028600      MOVE 'OPEN FILE INSROUT'    TO WRK-ERROR-MSG.
028700      PERFORM 8300-TEST-FS-INSROUT.
028800*
028900      MOVE 'OPEN FILE RUNLOG'     TO WRK-ERROR-MSG.
029000      PERFORM 8400-TEST-FS-RUNLOG.
029100*
029200      PERFORM 2100-READ-BOOKMSTR.
029300*
029400      IF WRK-BOOKMSTR-EOF          EQUAL 'END'
029500         MOVE 'WARNING: BOOKING-MASTER CONTAINS ZERO RECORDS'
029600                                  TO WRK-LOG-LINE
029700         PERFORM 2900-WRITE-RUNLOG
029800      END-IF.
029900*----------------------------------------------------------------
030000  1000-99-EXIT.                   EXIT.
030100*----------------------------------------------------------------
030200*----------------------------------------------------------------
030300  1100-COUNT-BOOKMSTR             SECTION.                        CHG0231 
030400*----------------------------------------------------------------
030500      READ BOOKMSTR                INTO WRK-BOOKMSTR-REC.
030600*
030700      PERFORM  8100-TEST-FS-BOOKMSTR.
030800*
030900      IF WRK-FS-BOOKMSTR           EQUAL 10
031000         MOVE 'END'                TO WRK-BOOKMSTR-EOF
031100      ELSE
031200         ADD 1                     TO WRK-EXPECTED-TOTAL
031300      END-IF.
031400*----------------------------------------------------------------
031500  1100-99-EXIT.                   EXIT.
031600*----------------------------------------------------------------
031700*----------------------------------------------------------------
031800  2000-PROCESS-RECORD             SECTION.
031900*----------------------------------------------------------------
032000      ADD 1                        TO WRK-TOTAL-ROWS.
032100*
032200      MOVE WRK-TOTAL-ROWS          TO WRK-NUM-EDIT-1.
032300      MOVE WRK-EXPECTED-TOTAL      TO WRK-NUM-EDIT-2.
032400      MOVE WRK-BOOKMSTR-REC        TO WK-ORIGINAL-RECORD.
032500*
032600      STRING 'Processing row ',WRK-NUM-EDIT-1,'/',
032700             WRK-NUM-EDIT-2,': BookingRef=',
032800             WRK-BOOKMSTR-BOOKING-REF,
032900             ', PaxName=',
033000             WRK-BOOKMSTR-PAX-NAME
033100             DELIMITED BY SIZE INTO WRK-LOG-LINE.
033200      PERFORM 2900-WRITE-RUNLOG.
033300*
033400      PERFORM 2200-CALL-FLIGHT-PROCESSOR.
033500*
033600      EVALUATE TRUE
033700         WHEN WK-RESULT-SUCCESS AND WK-RESULT-WAS-SPLIT
033800            ADD 1                  TO WRK-SUCCESS-COUNT
033900            PERFORM 2500-WRITE-INSERT-RECORD
034000            PERFORM 2600-WRITE-UPDATE-RECORD
034100         WHEN WK-RESULT-SUCCESS
034200            ADD 1                  TO WRK-SUCCESS-COUNT
034300            PERFORM 2650-WRITE-UNCHANGED-RECORD
034400         WHEN OTHER
034500            ADD 1                  TO WRK-ERROR-COUNT
034600            PERFORM 2650-WRITE-UNCHANGED-RECORD
034700      END-EVALUATE.
034800*
034900      MOVE WK-RESULT-MESSAGE       TO WRK-LOG-LINE.
035000      PERFORM 2900-WRITE-RUNLOG.
035100*
035200*MILESTONE LINE EVERY 10TH ROW.
035300      DIVIDE WRK-TOTAL-ROWS        BY 10
035400             GIVING WRK-PROGRESS-QUOT
035500             REMAINDER WRK-PROGRESS-REM.
035600      IF WRK-PROGRESS-REM          EQUAL ZERO
035700         MOVE WRK-TOTAL-ROWS       TO WRK-NUM-EDIT-1
035800         STRING 'Progress: ',WRK-NUM-EDIT-1,'/',
035900                WRK-NUM-EDIT-2,' rows processed'
036000                DELIMITED BY SIZE INTO WRK-LOG-LINE
036100         PERFORM 2900-WRITE-RUNLOG
036200      END-IF.
036300*
036400      PERFORM 2100-READ-BOOKMSTR.
036500*----------------------------------------------------------------
036600  2000-99-EXIT.                   EXIT.
036700*----------------------------------------------------------------
036800*----------------------------------------------------------------
036900  2100-READ-BOOKMSTR              SECTION.
037000*----------------------------------------------------------------
037100      MOVE 'READING BOOKMSTR'     TO   WRK-ERROR-MSG.
037200*
037300      READ BOOKMSTR                INTO WRK-BOOKMSTR-REC.
037400*
037500      PERFORM  8100-TEST-FS-BOOKMSTR.
037600*
037700      IF WRK-FS-BOOKMSTR           EQUAL 10
037800         MOVE 'END'                TO   WRK-BOOKMSTR-EOF
037900      END-IF.
038000*----------------------------------------------------------------
038100  2100-99-EXIT.                   EXIT.
038200*----------------------------------------------------------------
038300*----------------------------------------------------------------
038400  2200-CALL-FLIGHT-PROCESSOR      SECTION.
038500*----------------------------------------------------------------
038600      MOVE SPACES                  TO WK-RESULT-CODE
038700                                      WK-RESULT-SPLIT.
038800      MOVE SPACES                  TO WK-RESULT-MESSAGE.
038900      INITIALIZE WK-INSERT-RECORD  WK-UPDATE-RECORD.
039000*
039100      CALL WRK-FGRP0002-PGM        USING WK-ORIGINAL-RECORD
039200                                         WK-INSERT-RECORD
039300                                         WK-UPDATE-RECORD
039400                                         WK-RESULT-AREA.
039500*----------------------------------------------------------------
039600  2200-99-EXIT.                   EXIT.
039700*----------------------------------------------------------------
039800*----------------------------------------------------------------
039900  2500-WRITE-INSERT-RECORD        SECTION.
040000*----------------------------------------------------------------
040100*TICKET NUMBER ON THE SPLIT-OFF ROW IS STAMPED INSERT NO
040200*MATTER WHAT FGRP0002 LEFT IN THE FIELD - TKT0057, OPERATORS
040300*NEEDED AN UNMISTAKABLE FLAG ON BRAND-NEW ROWS.
040400      MOVE 'INSERT'                TO WK-INSERT-E-TICKET-NO.
040500      MOVE WK-INSERT-RECORD        TO FD-REG-INSROUT.
040600*
040700      WRITE FD-REG-INSROUT.
040800*
040900      PERFORM 8300-TEST-FS-INSROUT.
041000*----------------------------------------------------------------
041100  2500-99-EXIT.                   EXIT.
041200*----------------------------------------------------------------
041300*----------------------------------------------------------------
041400  2600-WRITE-UPDATE-RECORD        SECTION.
041500*----------------------------------------------------------------
041600*TICKET NUMBER ON THE REWRITTEN ORIGINAL IS STAMPED UPDATED
041700*FOR THE SAME REASON - TKT0057 - SO AN AUDITOR CAN TELL A
041800*SPLIT ROW FROM THE ONE IT CAME FROM AT A GLANCE.
041900      MOVE 'UPDATED'               TO WK-UPDATE-E-TICKET-NO.
042000      MOVE WK-UPDATE-RECORD        TO FD-REG-BOOKOUT.
042100*
042200      WRITE FD-REG-BOOKOUT.
042300*
042400      PERFORM 8200-TEST-FS-BOOKOUT.
042500*----------------------------------------------------------------
042600  2600-99-EXIT.                   EXIT.
042700*----------------------------------------------------------------
042800*----------------------------------------------------------------
042900  2650-WRITE-UNCHANGED-RECORD     SECTION.                        CHG0140 
043000*----------------------------------------------------------------
043100*ROW HAD ZERO OR ONE JOURNEY, OR FAILED PROCESSING - THE          CHG0140 
043200*MASTER ROW CARRIES STRAIGHT THROUGH TO BOOKOUT UNCHANGED.        CHG0140 
043300      MOVE WRK-BOOKMSTR-REC        TO FD-REG-BOOKOUT.
043400*
043500      WRITE FD-REG-BOOKOUT.
043600*
043700      PERFORM 8200-TEST-FS-BOOKOUT.
043800*----------------------------------------------------------------
043900  2650-99-EXIT.                   EXIT.
044000*----------------------------------------------------------------
044100*----------------------------------------------------------------
044200  2900-WRITE-RUNLOG               SECTION.
044300*----------------------------------------------------------------
044400      MOVE WRK-LOG-LINE            TO FD-REG-RUNLOG.
044500*
044600      WRITE FD-REG-RUNLOG.
044700*
044800      PERFORM 8400-TEST-FS-RUNLOG.
044900*
045000      MOVE SPACES                  TO WRK-LOG-LINE.
045100*----------------------------------------------------------------
045200  2900-99-EXIT.                   EXIT.
045300*----------------------------------------------------------------
045400*----------------------------------------------------------------
045500  3000-FINALIZE                   SECTION.
045600*----------------------------------------------------------------
045700      MOVE 'Processing complete!'  TO WRK-LOG-LINE.
045800      PERFORM 2900-WRITE-RUNLOG.
045900*
046000      MOVE WRK-TOTAL-ROWS          TO WRK-NUM-EDIT-1.
046100      STRING 'Total rows: ',WRK-NUM-EDIT-1
046200             DELIMITED BY SIZE INTO WRK-LOG-LINE.
046300      PERFORM 2900-WRITE-RUNLOG.
046400*
046500      MOVE WRK-SUCCESS-COUNT       TO WRK-NUM-EDIT-1.
046600      STRING 'Successfully processed: ',WRK-NUM-EDIT-1
046700             DELIMITED BY SIZE INTO WRK-LOG-LINE.
046800      PERFORM 2900-WRITE-RUNLOG.
046900*
047000      MOVE WRK-ERROR-COUNT         TO WRK-NUM-EDIT-1.
047100      STRING 'Errors: ',WRK-NUM-EDIT-1
047200             DELIMITED BY SIZE INTO WRK-LOG-LINE.
047300      PERFORM 2900-WRITE-RUNLOG.
047400*
047500      CLOSE BOOKMSTR BOOKOUT INSROUT RUNLOG.
047600*
047700      PERFORM 9000-GET-DATE-TIME.
047800*
047900      DISPLAY '***************************'.
048000      DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
048100      DISPLAY '***************************'.
048200      DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
048300      DISPLAY '*COMPILED........:'
048400      DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
048500      DISPLAY '*.................'
048600      HOUR-COMPILED '.' MINUTE-COMPILED '.' SECOND-COMPILED '*'.
048700      DISPLAY '*-------------------------*'.
048800      DISPLAY '*TOTAL ROWS..........:' WRK-TOTAL-ROWS
048900      '*'.
049000      DISPLAY '*SUCCESSFULLY PROC...:' WRK-SUCCESS-COUNT
049100      '*'.
049200      DISPLAY '*ERRORS..............:' WRK-ERROR-COUNT
049300      '*'.
049400      DISPLAY '*-------------------------*'.
049500      DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
049600      DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
049700      DISPLAY '***************************'.
049800*
049900      STOP RUN.
050000*----------------------------------------------------------------
050100  3000-99-EXIT.                   EXIT.
050200*----------------------------------------------------------------
050300*----------------------------------------------------------------
050400  8100-TEST-FS-BOOKMSTR           SECTION.
050500*----------------------------------------------------------------
050600      IF WRK-FS-BOOKMSTR           NOT EQUAL ZEROS AND 10
050700         MOVE WRK-FS-BOOKMSTR      TO  WRK-ERROR-CODE
050800         PERFORM 9999-CALL-ABEND-PGM
050900      END-IF.
051000*----------------------------------------------------------------
051100  8100-99-EXIT.                   EXIT.
051200*----------------------------------------------------------------
051300*----------------------------------------------------------------
051400  8200-TEST-FS-BOOKOUT            SECTION.
051500*----------------------------------------------------------------
051600      IF WRK-FS-BOOKOUT            NOT EQUAL ZEROS
051700         MOVE WRK-FS-BOOKOUT       TO  WRK-ERROR-CODE
051800         PERFORM 9999-CALL-ABEND-PGM
051900      END-IF.
052000*----------------------------------------------------------------
052100  8200-99-EXIT.                   EXIT.
052200*----------------------------------------------------------------
052300*----------------------------------------------------------------
052400  8300-TEST-FS-INSROUT            SECTION.
052500*----------------------------------------------------------------
052600      IF WRK-FS-INSROUT            NOT EQUAL ZEROS
052700         MOVE WRK-FS-INSROUT       TO  WRK-ERROR-CODE
052800         PERFORM 9999-CALL-ABEND-PGM
052900      END-IF.
053000*----------------------------------------------------------------
053100  8300-99-EXIT.                   EXIT.
053200*----------------------------------------------------------------
053300*----------------------------------------------------------------
053400  8400-TEST-FS-RUNLOG             SECTION.
053500*----------------------------------------------------------------
053600      IF WRK-FS-RUNLOG             NOT EQUAL ZEROS
053700         MOVE WRK-FS-RUNLOG        TO  WRK-ERROR-CODE
053800         PERFORM 9999-CALL-ABEND-PGM
053900      END-IF.
054000*----------------------------------------------------------------
054100  8400-99-EXIT.                   EXIT.
054200*----------------------------------------------------------------
054300*----------------------------------------------------------------
054400  9000-GET-DATE-TIME              SECTION.
054500*----------------------------------------------------------------
054600      ACCEPT WRK-SYSTEM-DATE      FROM DATE.
054700      MOVE YY                     TO YYYY-FORMATTED.
054800      MOVE MM                     TO MM-FORMATTED.
054900      MOVE DD                     TO DD-FORMATTED.
055000      ADD  2000                   TO YYYY-FORMATTED.
055100*
055200      ACCEPT WRK-SYSTEM-TIME      FROM TIME.
055300      MOVE HOUR                   TO HOUR-FORMATTED.
055400      MOVE MINUTE                 TO MINUTE-FORMATTED.
055500      MOVE SECOND                 TO SECOND-FORMATTED.
055600*----------------------------------------------------------------
055700  9000-99-EXIT.                   EXIT.
055800*----------------------------------------------------------------
055900*----------------------------------------------------------------
056000  9999-CALL-ABEND-PGM             SECTION.
056100*----------------------------------------------------------------
056200      MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
056300      MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
056400      CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
056500*----------------------------------------------------------------
056600  9999-99-EXIT.                   EXIT.
056700*----------------------------------------------------------------
