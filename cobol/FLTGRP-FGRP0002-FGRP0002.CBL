000100*****************************************************************
000200 IDENTIFICATION                   DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.                      FGRP0002.
000500 AUTHOR.                          RENAN MUNIZ MERLO.
000600 INSTALLATION.                    DATA PROCESSING CENTER.
000700 DATE-WRITTEN.                    14/05/1987.
000800 DATE-COMPILED.                   WHEN-COMPILED.
000900 SECURITY.                        CONFIDENTIAL.
001000*****************************************************************
001100*
001200*    PROGRAM.....: FGRP0002
001300*    ANALYST.....: RENAN MUNIZ MERLO
001400*    PROGRAMMER..: RENAN MUNIZ MERLO
001500*    DATE........: 14/05/1987
001600*    PROJECT.....: FLIGHT SEGMENT GROUPING PROJECT - FLTGRP
001700*----------------------------------------------------------------
001800*    GOAL........: CALLED FROM FGRP0001 ONCE PER BOOKING ROW.
001900*                  EXTRACTS THE FLIGHT-NUMBER AND DEPARTURE-
002000*                  TIMESTAMP LISTS FROM THE 7 SEGMENT SLOTS,
002100*                  GROUPS THEM INTO JOURNEYS (< 24H APART =
002200*                  SAME JOURNEY), AND WHEN MORE THAN ONE
002300*                  JOURNEY IS FOUND, BUILDS THE SPLIT-OFF
002400*                  INSERT RECORD AND THE CLEANED UPDATE RECORD.
002500*----------------------------------------------------------------
002600*    CALLED BY...: FGRP0001
002700*    CALLS.......: NONE
002800*    TABLE DB2...: NONE
002900*----------------------------------------------------------------
003000*    LINKAGE.....: WK-ORIGINAL-RECORD (IN), WK-INSERT-RECORD
003100*                  (OUT), WK-UPDATE-RECORD (OUT), WK-RESULT-AREA
003200*                  (OUT - RESULT CODE / SPLIT FLAG / MESSAGE).
003300*****************************************************************
003400*    CHANGE LOG......:
003500*    14/05/1987 RMM  0000000 ORIGINAL LOGIC.
003600*    03/09/1989 RMM  0000073 A700-CHECK-BUS-TRANSITION ADDED AS   CHG0073 
003700*                    A STANDALONE PREDICATE - NOT CALLED FROM     CHG0073 
003800*                    A000-MAIN-LINE, HELD FOR A FUTURE RELEASE.   CHG0073 
003900*    21/01/1994 LFS  0000140 CONFIRMED SINGLE-GROUP ROWS PASS     CHG0140 
004000*                    BACK TO FGRP0001 WITH WK-RESULT-SPLIT SET    CHG0140 
004100*                    TO SPACE SO THE ROW IS NOT REWRITTEN.        CHG0140 
004200*    19/02/1998 LFS  0000204 Y2K REVIEW - DEP-DATE-LOCAL IS A     CHG0204 
004300*                    4-DIGIT CENTURY TEXT FIELD, NO CONVERSION    CHG0204 
004400*                    NEEDED. PSEUDO-JULIAN-DAY MATH ALREADY USES  CHG0204 
004500*                    A 4-DIGIT YEAR FROM THE TEXT FIELD.          CHG0204 
004600*    30/06/2001 RMM  0000231 B100/B200 REWRITTEN TO COMPARE RAW   CHG0231 
004700*                    SECONDS INSTEAD OF A DIVIDED HOURS VALUE -   CHG0231 
004800*                    REMOVES A ROUNDING EXPOSURE AT THE 24H       CHG0231 
004900*                    BOUNDARY REPORTED BY THE AUDIT TEAM.         CHG0231 
005000*    14/09/2006 JRA  0000289 A500 LEFT-SHIFT CASCADE RE-VERIFIED  CHG0289 
005100*                    GROUP BY GROUP AFTER A DEFECT WHERE UNEQUAL  CHG0289 
005200*                    GROUP SIZES LEFT A STALE SLOT UNBLANKED.     CHG0289 
005300*    11/03/2009 RMM  0000312 STATUS STAMPING (INSERT/UPDATED)     CHG0312 
005400*                    MOVED OUT OF THIS PROGRAM AND INTO FGRP0001  CHG0312 
005500*                    - THE REPOSITORY LAYER OWNS THE STAMP NOW.   CHG0312 
005600*    14/07/2011 DRT  0000340 THREE FIXES FROM THE SAME AUDIT:     CHG0340 
005700*                    (1) A000-MAIN-LINE WAS REQUIRING BOTH LISTS  CHG0340 
005800*                    EMPTY BEFORE TAKING THE NO-OP EXIT, SO A     CHG0340 
005900*                    ROW WITH ONE LIST EMPTY FELL THROUGH TO THE  CHG0340 
006000*                    MISMATCH ERROR - CHANGED TO EITHER-EMPTY.    CHG0340 
006100*                    (2) INSERT RECORD NEVER HAD ITS OWN NULL-    CHG0340 
006200*                    LITERAL SLOTS SCRUBBED - ADDED A660 PARALLEL CHG0340 
006300*                    TO A650.  (3) THE BUS-TRANSITION 000-SUFFIX  CHG0340 
006400*                    TEST USED A FIXED (6:3) OFFSET THAT MISSED   CHG0340 
006500*                    SHORT, LEFT-JUSTIFIED FLIGHT NUMBERS -       CHG0340 
006600*                    REPLACED WITH A TRAILING-SPACE SCAN (B300).  CHG0340 
006700*****************************************************************
006800*
006900*****************************************************************
007000 ENVIRONMENT                      DIVISION.
007100*****************************************************************
007200 CONFIGURATION                    SECTION.
007300 SOURCE-COMPUTER.                 IBM-370.
007400 OBJECT-COMPUTER.                 IBM-370.
007500 SPECIAL-NAMES.                   C01 IS TOP-OF-FORM.
007600*
007700*****************************************************************
007800 DATA                             DIVISION.
007900*****************************************************************
008000 WORKING-STORAGE                  SECTION.
008100*----------------------------------------------------------------
008200*SUBSCRIPTS AND COUNTERS - ALL COMP PER SHOP STANDARD.
008300*----------------------------------------------------------------
008400 77  WRK-SEG-IDX                  COMP    PIC S9(04) VALUE ZERO.
008500 77  WRK-FLT-COUNT                COMP    PIC S9(04) VALUE ZERO.
008600 77  WRK-DTE-COUNT                COMP    PIC S9(04) VALUE ZERO.
008700 77  WRK-GROUP-COUNT              COMP    PIC S9(04) VALUE ZERO.
008800 77  WRK-GROUP-IDX                COMP    PIC S9(04) VALUE ZERO.
008900 77  WRK-ENTRY-IDX                COMP    PIC S9(04) VALUE ZERO.
009000 77  WRK-SOURCE-SLOT              COMP    PIC S9(04) VALUE ZERO.
009100 77  WRK-TARGET-SLOT              COMP    PIC S9(04) VALUE ZERO.
009200*
009300*PER-SEGMENT JOURNEY-GROUP NUMBER, ONE ENTRY PER COLLECTED
009400*DEPARTURE TIMESTAMP (SUBSCRIPTED BY WRK-SEG-IDX).
009500 01  WRK-GROUP-OF-SEGMENT.
009600     05  WRK-GROUP-NO            OCCURS 7 TIMES
009700                                 COMP    PIC S9(04).
009800     05  FILLER                  PIC X(01) VALUE SPACES.
009900*
010000*----------------------------------------------------------------
010100*PSEUDO-JULIAN-DAY / TOTAL-SECONDS WORK AREA FOR B100/B200.
010200*----------------------------------------------------------------
010300 77  WRK-PJD-YEAR                 COMP    PIC S9(07) VALUE ZERO.
010400 77  WRK-PJD-MONTH                COMP    PIC S9(04) VALUE ZERO.
010500 77  WRK-PJD-DAY                  COMP    PIC S9(04) VALUE ZERO.
010600 77  WRK-PJD-A                    COMP    PIC S9(07) VALUE ZERO.
010700 77  WRK-PJD-Y                    COMP    PIC S9(07) VALUE ZERO.
010800 77  WRK-PJD-M                    COMP    PIC S9(07) VALUE ZERO.
010900 77  WRK-PJD-RESULT               COMP    PIC S9(09) VALUE ZERO.
011000*
011100 77  WRK-SECONDS-OF-DAY           COMP    PIC S9(09) VALUE ZERO.
011200 77  WRK-FRACTION-MICRO           COMP    PIC S9(09) VALUE ZERO.
011300 77  WRK-TOTAL-SECONDS-1          COMP    PIC S9(11) VALUE ZERO.
011400 77  WRK-TOTAL-SECONDS-2          COMP    PIC S9(11) VALUE ZERO.
011500 77  WRK-SECONDS-DIFF             COMP    PIC S9(11) VALUE ZERO.
011600 77  WRK-MICRO-1                  COMP    PIC S9(07) VALUE ZERO.
011700 77  WRK-MICRO-2                  COMP    PIC S9(07) VALUE ZERO.
011800 77  WRK-MICRO-DIFF                COMP    PIC S9(07) VALUE ZERO.
011900*
012000*TIMESTAMP TEXT PICTURE YYYY-MM-DD HH:MM:SS.FFFFFF (26 CHARS)
012100*LAID OVER NUMERIC-EDITED SUB-FIELDS BY REDEFINES FOR B100/       CHG0231 
012200*B200 TO PICK APART WITHOUT AN INTRINSIC FUNCTION.                CHG0231 
012300 01  WRK-TIMESTAMP-TEXT           PIC X(26) VALUE SPACES.
012400 01  WRK-TIMESTAMP-PARTS          REDEFINES WRK-TIMESTAMP-TEXT.   CHG0231 
012500     05  WRK-TSP-YEAR             PIC 9(04).
012600     05  FILLER                   PIC X(01).
012700     05  WRK-TSP-MONTH            PIC 9(02).
012800     05  FILLER                   PIC X(01).
012900     05  WRK-TSP-DAY              PIC 9(02).
013000     05  FILLER                   PIC X(01).
013100     05  WRK-TSP-HOUR             PIC 9(02).
013200     05  FILLER                   PIC X(01).
013300     05  WRK-TSP-MINUTE           PIC 9(02).
013400     05  FILLER                   PIC X(01).
013500     05  WRK-TSP-SECOND           PIC 9(02).
013600     05  FILLER                   PIC X(01).
013700     05  WRK-TSP-MICRO            PIC 9(06).
013800*
013900*THE 7-ENTRY COLLECTED LISTS, BUILT INDEPENDENTLY PER RULE 1.
014000 01  WRK-FLT-LIST.
014100     05  WRK-FLT-ENTRY            OCCURS 7 TIMES
014200                                  PIC X(08).
014300     05  FILLER                   PIC X(01) VALUE SPACES.
014400 01  WRK-DTE-LIST.
014500     05  WRK-DTE-ENTRY            OCCURS 7 TIMES
014600                                  PIC X(26).
014700     05  FILLER                   PIC X(01) VALUE SPACES.
014800*
014900*FIELDS USED BY THE STRING STATEMENTS THAT BUILD THE LENGTH-
015000*MISMATCH AND PROCESSING-ERROR TEXT.
015100 01  WRK-NUM-EDIT-A                PIC ZZZ9.
015200 01  WRK-NUM-EDIT-B                PIC ZZZ9.
015300*
015400*A700-CHECK-BUS-TRANSITION RESULT - LOCAL TO THIS PROGRAM,        CHG0073 
015500*NOT PART OF THE LINKAGE - THE PREDICATE IS NOT WIRED INTO        CHG0073 
015600*A000-MAIN-LINE TODAY.                                            CHG0073 
015700 01  WK-BUS-TRANSITION-FLAG         PIC X(01) VALUE 'N'.          CHG0073 
015800     88  WK-HAS-BUS-TRANSITION      VALUE 'Y'.                    CHG0073 
015900*
016000*A720 WORK AREA - A720-CHECK-ONE-FLIGHT-NBR COPIES THE FLIGHT     CHG0340 
016100*NUMBER HERE AND BACKS UP FROM THE RIGHT TO FIND WHERE THE        CHG0340 
016200*TRAILING SPACES START, SO A SHORT LEFT-JUSTIFIED NUMBER IS       CHG0340 
016300*TESTED AGAINST ITS OWN LAST 3 CHARACTERS, NOT A FIXED            CHG0340 
016400*OFFSET INTO AN 8-BYTE FIELD.                                     CHG0340 
016500 01  WRK-SCAN-FIELD                 PIC X(08) VALUE SPACES.       CHG0340 
016600 77  WRK-SCAN-LEN                 COMP    PIC S9(02) VALUE ZERO.  CHG0340 
016700 77  WRK-SCAN-POS                 COMP    PIC S9(02) VALUE ZERO.  CHG0340 
016800 77  WRK-SCAN-OFFSET              COMP    PIC S9(02) VALUE ZERO.  CHG0340 
016900*
017000*****************************************************************
017100 LINKAGE                          SECTION.
017200*****************************************************************
017300*THE COPY MEMBER'S OWN 01-LEVEL RECORD IS RENAMED BY
017400*REPLACING ON EACH COPY BELOW, SO EVERY FIELD, REDEFINES AND
017500*INDEX NAME STAYS UNIQUE WITHIN THIS PROGRAM.
017600 COPY FLTREC01 REPLACING ==FLTREC01== BY ==WK-ORIGINAL==.
017700*
017800 COPY FLTREC01 REPLACING ==FLTREC01== BY ==WK-INSERT==.
017900*
018000 COPY FLTREC01 REPLACING ==FLTREC01== BY ==WK-UPDATE==.
018100*
018200 01  WK-RESULT-AREA.
018300     05  WK-RESULT-CODE           PIC X(01).
018400         88  WK-RESULT-SUCCESS     VALUE 'S'.
018500         88  WK-RESULT-FAILURE     VALUE 'F'.
018600     05  WK-RESULT-SPLIT          PIC X(01).
018700         88  WK-RESULT-WAS-SPLIT   VALUE 'Y'.
018800     05  WK-RESULT-MESSAGE         PIC X(60).
018900     05  FILLER                   PIC X(09) VALUE SPACES.
019000*================================================================
019100 PROCEDURE                        DIVISION USING
019200                                  WK-ORIGINAL-RECORD
019300                                  WK-INSERT-RECORD
019400                                  WK-UPDATE-RECORD
019500                                  WK-RESULT-AREA.
019600*================================================================
019700*----------------------------------------------------------------
019800 A000-MAIN-LINE                   SECTION.
019900*----------------------------------------------------------------
020000     MOVE SPACES                   TO WK-RESULT-CODE
020100                                      WK-RESULT-SPLIT.
020200     MOVE SPACES                   TO WK-RESULT-MESSAGE.
020300     MOVE ZERO                     TO WRK-FLT-COUNT
020400                                      WRK-DTE-COUNT
020500                                      WRK-GROUP-COUNT.
020600*
020700     MOVE WK-ORIGINAL-RECORD        TO WK-INSERT-RECORD
020800                                       WK-UPDATE-RECORD.
020900*
021000     PERFORM A100-EXTRACT-SEGMENTS.
021100*
021200*EITHER LIST EMPTY MEANS NOTHING TO GROUP - DON'T FALL            CHG0340 
021300*THROUGH INTO THE LENGTH-MISMATCH CHECK BELOW JUST BECAUSE        CHG0340 
021400*ONE SIDE CAME BACK ZERO AND THE OTHER DIDN'T.                    CHG0340 
021500     IF WRK-FLT-COUNT               EQUAL ZERO OR                 CHG0340 
021600        WRK-DTE-COUNT               EQUAL ZERO
021700        SET WK-RESULT-SUCCESS        TO TRUE
021800        MOVE 'No flight data to process'
021900                                    TO WK-RESULT-MESSAGE
022000        GO TO A099-MAIN-LINE-EXIT
022100     END-IF.
022200*
022300     IF WRK-FLT-COUNT               NOT EQUAL WRK-DTE-COUNT
022400        SET WK-RESULT-FAILURE        TO TRUE
022500        MOVE WRK-FLT-COUNT           TO WRK-NUM-EDIT-A
022600        MOVE WRK-DTE-COUNT           TO WRK-NUM-EDIT-B
022700        STRING 'Segment list length mismatch: ',
022800               WRK-NUM-EDIT-A,' flight numbers vs ',
022900               WRK-NUM-EDIT-B,' timestamps'
023000               DELIMITED BY SIZE INTO WK-RESULT-MESSAGE
023100        GO TO A099-MAIN-LINE-EXIT
023200     END-IF.
023300*
023400     PERFORM A300-GROUP-SEGMENTS.
023500*
023600     IF WRK-GROUP-COUNT             EQUAL 1
023700        SET WK-RESULT-SUCCESS        TO TRUE
023800        MOVE 'Single group - no processing needed'
023900                                    TO WK-RESULT-MESSAGE
024000        GO TO A099-MAIN-LINE-EXIT
024100     END-IF.
024200*
024300     PERFORM A500-BUILD-INSERT-RECORD.
024400     PERFORM A600-BUILD-UPDATE-RECORD.
024500*
024600     SET WK-RESULT-SUCCESS          TO TRUE.
024700     SET WK-RESULT-WAS-SPLIT        TO TRUE.
024800     MOVE 'Row processed and database updated'
024900                                    TO WK-RESULT-MESSAGE.
025000*----------------------------------------------------------------
025100 A099-MAIN-LINE-EXIT.             EXIT PROGRAM.
025200*----------------------------------------------------------------
025300*----------------------------------------------------------------
025400 A100-EXTRACT-SEGMENTS            SECTION.
025500*----------------------------------------------------------------
025600*THE FLIGHT-NUMBER AND DEPARTURE-TIMESTAMP LISTS ARE BUILT
025700*INDEPENDENTLY OF EACH OTHER - A SLOT CARRYING ONE AND NOT
025800*THE OTHER ONLY CONTRIBUTES TO THAT ONE LIST.
025900     MOVE ZERO                     TO WRK-FLT-COUNT WRK-DTE-COUNT.
026000     MOVE SPACES                   TO WRK-FLT-LIST WRK-DTE-LIST.
026100*
026200     PERFORM A150-EXTRACT-ONE-SLOT
026300             VARYING WRK-SEG-IDX FROM 1 BY 1
026400             UNTIL WRK-SEG-IDX GREATER 7.
026500*----------------------------------------------------------------
026600 A100-99-EXIT.                    EXIT.
026700*----------------------------------------------------------------
026800*----------------------------------------------------------------
026900 A150-EXTRACT-ONE-SLOT            SECTION.
027000*----------------------------------------------------------------
027100     SET WK-ORIGINAL-FLT-IDX        TO WRK-SEG-IDX.
027200     SET WK-ORIGINAL-DTE-IDX        TO WRK-SEG-IDX.
027300*
027400     IF WK-ORIGINAL-FLT-NBR-ENTRY
027500            (WK-ORIGINAL-FLT-IDX)     NOT EQUAL SPACES AND
027600        WK-ORIGINAL-FLT-NBR-ENTRY
027700            (WK-ORIGINAL-FLT-IDX)     NOT EQUAL 'NULL'
027800        ADD 1                       TO WRK-FLT-COUNT
027900        MOVE WK-ORIGINAL-FLT-NBR-ENTRY
028000            (WK-ORIGINAL-FLT-IDX)
028100                                 TO WRK-FLT-ENTRY (WRK-FLT-COUNT)
028200     END-IF.
028300*
028400     IF WK-ORIGINAL-DEP-DATE-ENTRY
028500            (WK-ORIGINAL-DTE-IDX)     NOT EQUAL SPACES AND
028600        WK-ORIGINAL-DEP-DATE-ENTRY
028700            (WK-ORIGINAL-DTE-IDX)     NOT EQUAL 'NULL'
028800        MOVE WK-ORIGINAL-DEP-DATE-ENTRY
028900            (WK-ORIGINAL-DTE-IDX)
029000                                    TO WRK-TIMESTAMP-TEXT
029100        IF WRK-TSP-YEAR             NUMERIC AND
029200           WRK-TSP-MONTH            NUMERIC AND
029300           WRK-TSP-DAY              NUMERIC AND
029400           WRK-TSP-HOUR             NUMERIC AND
029500           WRK-TSP-MINUTE           NUMERIC AND
029600           WRK-TSP-SECOND           NUMERIC
029700           ADD 1                    TO WRK-DTE-COUNT
029800           MOVE WRK-TIMESTAMP-TEXT
029900                            TO WRK-DTE-ENTRY (WRK-DTE-COUNT)
030000        END-IF
030100     END-IF.
030200*----------------------------------------------------------------
030300 A150-99-EXIT.                    EXIT.
030400*----------------------------------------------------------------
030500*----------------------------------------------------------------
030600 A300-GROUP-SEGMENTS               SECTION.
030700*----------------------------------------------------------------
030800*FIRST SEGMENT ALWAYS STARTS GROUP 1.  EACH SUBSEQUENT
030900*SEGMENT JOINS THE CURRENT GROUP IF IT DEPARTS LESS THAN 24H
031000*(86400 SECONDS) AFTER THE ONE BEFORE IT, ELSE IT STARTS ITS
031100*OWN NEW GROUP - THE CONNECTING-FLIGHT RULE OPERATIONS ASKED
031200*FOR WHEN THIS ROUTINE WAS WRITTEN.
031300     MOVE 1                        TO WRK-GROUP-COUNT.
031400     MOVE 1                        TO WRK-GROUP-NO (1).
031500*
031600     IF WRK-DTE-COUNT               EQUAL 1
031700        GO TO A300-99-EXIT
031800     END-IF.
031900*
032000     PERFORM A350-COMPARE-ADJACENT-PAIR
032100             VARYING WRK-SEG-IDX FROM 2 BY 1
032200             UNTIL WRK-SEG-IDX GREATER WRK-DTE-COUNT.
032300*----------------------------------------------------------------
032400 A300-99-EXIT.                    EXIT.
032500*----------------------------------------------------------------
032600*----------------------------------------------------------------
032700 A350-COMPARE-ADJACENT-PAIR        SECTION.
032800*----------------------------------------------------------------
032900     MOVE WRK-DTE-ENTRY (WRK-SEG-IDX - 1)
033000                                   TO WRK-TIMESTAMP-TEXT.
033100     PERFORM B200-CALC-TOTAL-SECONDS.
033200     MOVE WRK-PJD-RESULT           TO WRK-TOTAL-SECONDS-1.
033300     MOVE WRK-TSP-MICRO            TO WRK-MICRO-1.
033400*
033500     MOVE WRK-DTE-ENTRY (WRK-SEG-IDX)
033600                                   TO WRK-TIMESTAMP-TEXT.
033700     PERFORM B200-CALC-TOTAL-SECONDS.
033800     MOVE WRK-PJD-RESULT           TO WRK-TOTAL-SECONDS-2.
033900     MOVE WRK-TSP-MICRO            TO WRK-MICRO-2.
034000*
034100     COMPUTE WRK-SECONDS-DIFF      = WRK-TOTAL-SECONDS-2 -
034200                                     WRK-TOTAL-SECONDS-1.
034300     COMPUTE WRK-MICRO-DIFF        = WRK-MICRO-2 - WRK-MICRO-1.
034400*
034500*STRICT < 86400 SECONDS ON THE RAW DIFFERENCE, CARRYING THE
034600*MICROSECOND REMAINDER SEPARATELY SO A WHOLE-SECOND DIFF OF       CHG0231 
034700*EXACTLY 86400 WITH A NEGATIVE MICROSECOND REMAINDER (I.E.        CHG0231 
034800*THE SECOND TIMESTAMP'S FRACTION IS SMALLER) STILL COMPARES       CHG0231 
034900*AS THE SAME GROUP - NO HOURS VALUE IS EVER COMPUTED, SO          CHG0231 
035000*THERE IS NO ROUNDING EXPOSURE AT THE 24H BOUNDARY.               CHG0231 
035100     IF WRK-SECONDS-DIFF            LESS THAN 86400 OR
035200       (WRK-SECONDS-DIFF            EQUAL 86400 AND
035300        WRK-MICRO-DIFF              LESS THAN ZERO)
035400        MOVE WRK-GROUP-NO (WRK-SEG-IDX - 1)
035500                                   TO WRK-GROUP-NO (WRK-SEG-IDX)
035600     ELSE
035700        ADD 1                       TO WRK-GROUP-COUNT
035800        MOVE WRK-GROUP-COUNT        TO WRK-GROUP-NO (WRK-SEG-IDX)
035900     END-IF.
036000*----------------------------------------------------------------
036100 A350-99-EXIT.                    EXIT.
036200*----------------------------------------------------------------
036300*----------------------------------------------------------------
036400 B100-CALC-PSEUDO-JULIAN-DAY       SECTION.
036500*----------------------------------------------------------------
036600*INTEGER CIVIL-DATE-TO-DAY-NUMBER FORMULA (FLIEGEL & VAN
036700*FLANDERN).  ONLY THE DIFFERENCE BETWEEN TWO RESULTS IS EVER
036800*USED, SO THE FORMULA'S ADDITIVE CONSTANT IS DROPPED.  NO
036900*INTRINSIC FUNCTION IS USED - ONLY COMP INTEGER ARITHMETIC,
037000*WHICH TRUNCATES ON EVERY DIVISION AS THE FORMULA REQUIRES.       CHG0231 
037100     COMPUTE WRK-PJD-A  = (14 - WRK-PJD-MONTH) / 12.
037200     COMPUTE WRK-PJD-Y  = WRK-PJD-YEAR + 4800 - WRK-PJD-A.
037300     COMPUTE WRK-PJD-M  = WRK-PJD-MONTH + (12 * WRK-PJD-A) - 3.
037400*
037500     COMPUTE WRK-PJD-RESULT =
037600             WRK-PJD-DAY
037700             + ((153 * WRK-PJD-M) + 2) / 5
037800             + (365 * WRK-PJD-Y)
037900             + (WRK-PJD-Y / 4)
038000             - (WRK-PJD-Y / 100)
038100             + (WRK-PJD-Y / 400).
038200*----------------------------------------------------------------
038300 B100-99-EXIT.                    EXIT.
038400*----------------------------------------------------------------
038500*----------------------------------------------------------------
038600 B200-CALC-TOTAL-SECONDS           SECTION.
038700*----------------------------------------------------------------
038800*ELAPSED TIME REDUCED TO WHOLE SECONDS SINCE THE PSEUDO-
038900*JULIAN EPOCH - DAY-NUMBER TIMES 86400 PLUS SECONDS-OF-DAY.
039000*THE MICROSECOND REMAINDER IS LEFT IN WRK-TSP-MICRO FOR THE
039100*CALLER TO CARRY SEPARATELY SO NO FRACTION IS EVER TRUNCATED
039200*AWAY OR ROUNDED OFF.
039300     MOVE WRK-TSP-YEAR             TO WRK-PJD-YEAR.
039400     MOVE WRK-TSP-MONTH            TO WRK-PJD-MONTH.
039500     MOVE WRK-TSP-DAY              TO WRK-PJD-DAY.
039600     PERFORM B100-CALC-PSEUDO-JULIAN-DAY.
039700*
039800     COMPUTE WRK-SECONDS-OF-DAY =
039900             (WRK-TSP-HOUR * 3600)
040000             + (WRK-TSP-MINUTE * 60)
040100             + WRK-TSP-SECOND.
040200*
040300     COMPUTE WRK-PJD-RESULT =
040400             (WRK-PJD-RESULT * 86400) + WRK-SECONDS-OF-DAY.
040500*----------------------------------------------------------------
040600 B200-99-EXIT.                    EXIT.
040700*----------------------------------------------------------------
040800*----------------------------------------------------------------
040900 A500-BUILD-INSERT-RECORD          SECTION.
041000*----------------------------------------------------------------
041100*EACH GROUP AFTER THE FIRST GETS LEFT-SHIFTED INTO THE SLOT
041200*VACATED BY THE GROUP AHEAD OF IT, ENTRY BY ENTRY, SO THE
041300*SPLIT-OFF BOOKING ENDS UP WITH ITS SEGMENTS PACKED STARTING      CHG0289 
041400*AT SLOT 1.  DONE GROUP BY GROUP, NOT AS A SINGLE SHIFT-BY-G,     CHG0289 
041500*SO UNEQUAL GROUP SIZES LEAVE THE RIGHT TAIL SLOTS BLANK.         CHG0289 
041600     PERFORM A520-SHIFT-ONE-GROUP
041700             VARYING WRK-GROUP-IDX FROM 1 BY 1
041800             UNTIL WRK-GROUP-IDX GREATER WRK-GROUP-COUNT OR
041900                   WRK-GROUP-IDX GREATER OR EQUAL 7.
042000*
042100*ANY SLOT THE SHIFT CASCADE DIDN'T TOUCH CAN STILL BE             CHG0340 
042200*CARRYING THE ORIGINAL NULL LITERAL - CLEAN THAT UP HERE          CHG0340 
042300*TOO, NOT JUST ON THE REWRITTEN ORIGINAL BELOW.                   CHG0340 
042400     PERFORM A660-BLANK-IF-NULL-INS                               CHG0340 
042500             VARYING WRK-SEG-IDX FROM 1 BY 1                      CHG0340 
042600             UNTIL WRK-SEG-IDX GREATER 7.                         CHG0340 
042700*----------------------------------------------------------------
042800 A500-99-EXIT.                    EXIT.
042900*----------------------------------------------------------------
043000*----------------------------------------------------------------
043100 A520-SHIFT-ONE-GROUP              SECTION.                       CHG0289 
043200*----------------------------------------------------------------
043300*ENTRIES WITHIN GROUP WRK-GROUP-IDX RUN 0..(SIZE-1); SIZE IS      CHG0289 
043400*THE COUNT OF WRK-GROUP-NO ENTRIES EQUAL TO WRK-GROUP-IDX.        CHG0289 
043500     MOVE ZERO                     TO WRK-ENTRY-IDX.
043600*
043700     PERFORM A540-SHIFT-ONE-ENTRY
043800             VARYING WRK-SEG-IDX FROM 1 BY 1
043900             UNTIL WRK-SEG-IDX GREATER WRK-DTE-COUNT.
044000*----------------------------------------------------------------
044100 A520-99-EXIT.                    EXIT.
044200*----------------------------------------------------------------
044300*----------------------------------------------------------------
044400 A540-SHIFT-ONE-ENTRY              SECTION.                       CHG0289 
044500*----------------------------------------------------------------
044600     IF WRK-GROUP-NO (WRK-SEG-IDX)  NOT EQUAL WRK-GROUP-IDX
044700        GO TO A540-99-EXIT
044800     END-IF.
044900*
045000     COMPUTE WRK-TARGET-SLOT      = WRK-GROUP-IDX + WRK-ENTRY-IDX.
045100     COMPUTE WRK-SOURCE-SLOT       = WRK-TARGET-SLOT + 1.
045200     ADD 1                         TO WRK-ENTRY-IDX.
045300*
045400     IF WRK-TARGET-SLOT             GREATER OR EQUAL 7
045500        GO TO A540-99-EXIT
045600     END-IF.
045700*
045800     SET WK-INSERT-FLT-IDX          TO WRK-TARGET-SLOT.
045900     SET WK-INSERT-DTE-IDX          TO WRK-TARGET-SLOT.
046000     MOVE WK-INSERT-FLT-NBR-ENTRY
046100            (WRK-SOURCE-SLOT)
046200                                    TO WK-INSERT-FLT-NBR-ENTRY
046300            (WRK-TARGET-SLOT).
046400     MOVE WK-INSERT-DEP-DATE-ENTRY
046500            (WRK-SOURCE-SLOT)
046600                                    TO WK-INSERT-DEP-DATE-ENTRY
046700            (WRK-TARGET-SLOT).
046800*
046900     MOVE SPACES                   TO WK-INSERT-FLT-NBR-ENTRY
047000            (WRK-SOURCE-SLOT).
047100     MOVE SPACES                   TO WK-INSERT-DEP-DATE-ENTRY
047200            (WRK-SOURCE-SLOT).
047300*----------------------------------------------------------------
047400 A540-99-EXIT.                    EXIT.
047500*----------------------------------------------------------------
047600*----------------------------------------------------------------
047700 A600-BUILD-UPDATE-RECORD          SECTION.
047800*----------------------------------------------------------------
047900*THE REWRITTEN ORIGINAL NEVER HAS SEGMENTS SHIFTED OR
048000*BLANKED OUT - IT JUST GETS ITS LEFTOVER NULL LITERALS
048100*SCRUBBED TO SPACES BEFORE IT GOES BACK TO BOOKOUT.
048200     PERFORM A650-BLANK-IF-NULL
048300             VARYING WRK-SEG-IDX FROM 1 BY 1
048400             UNTIL WRK-SEG-IDX GREATER 7.
048500*----------------------------------------------------------------
048600 A600-99-EXIT.                    EXIT.
048700*----------------------------------------------------------------
048800*----------------------------------------------------------------
048900 A650-BLANK-IF-NULL                SECTION.
049000*----------------------------------------------------------------
049100     SET WK-UPDATE-FLT-IDX          TO WRK-SEG-IDX.
049200     SET WK-UPDATE-DTE-IDX          TO WRK-SEG-IDX.
049300*
049400     IF WK-UPDATE-FLT-NBR-ENTRY
049500            (WK-UPDATE-FLT-IDX)        EQUAL 'NULL'
049600        MOVE SPACES                 TO WK-UPDATE-FLT-NBR-ENTRY
049700            (WK-UPDATE-FLT-IDX)
049800     END-IF.
049900*
050000     IF WK-UPDATE-DEP-DATE-ENTRY
050100            (WK-UPDATE-DTE-IDX)        EQUAL 'NULL'
050200        MOVE SPACES                 TO WK-UPDATE-DEP-DATE-ENTRY
050300            (WK-UPDATE-DTE-IDX)
050400     END-IF.
050500*----------------------------------------------------------------
050600 A650-99-EXIT.                    EXIT.
050700*----------------------------------------------------------------
050800*----------------------------------------------------------------
050900 A660-BLANK-IF-NULL-INS             SECTION.                      CHG0340 
051000*----------------------------------------------------------------
051100*SAME NULL-LITERAL SCRUB AS A650 ABOVE, BUT AGAINST THE           CHG0340 
051200*SPLIT-OFF ROW'S OWN SLOTS - A540'S SHIFT CASCADE ONLY            CHG0340 
051300*MOVES OCCUPIED SLOTS LEFT, IT DOESN'T TOUCH ONE THAT WAS         CHG0340 
051400*NEVER SHIFTED AND STILL HOLDS A LITERAL NULL.                    CHG0340 
051500     SET WK-INSERT-FLT-IDX          TO WRK-SEG-IDX.               CHG0340 
051600     SET WK-INSERT-DTE-IDX          TO WRK-SEG-IDX.               CHG0340 
051700*
051800     IF WK-INSERT-FLT-NBR-ENTRY                                   CHG0340 
051900            (WK-INSERT-FLT-IDX)        EQUAL 'NULL'               CHG0340 
052000        MOVE SPACES                 TO WK-INSERT-FLT-NBR-ENTRY    CHG0340 
052100            (WK-INSERT-FLT-IDX)                                   CHG0340 
052200     END-IF.                                                      CHG0340 
052300*
052400     IF WK-INSERT-DEP-DATE-ENTRY                                  CHG0340 
052500            (WK-INSERT-DTE-IDX)        EQUAL 'NULL'               CHG0340 
052600        MOVE SPACES                 TO WK-INSERT-DEP-DATE-ENTRY   CHG0340 
052700            (WK-INSERT-DTE-IDX)                                   CHG0340 
052800     END-IF.                                                      CHG0340 
052900*----------------------------------------------------------------
053000 A660-99-EXIT.                    EXIT.                           CHG0340 
053100*----------------------------------------------------------------
053200*----------------------------------------------------------------
053300 A700-CHECK-BUS-TRANSITION         SECTION.                       CHG0073 
053400*----------------------------------------------------------------
053500*PREDICATE HELD FOR A FUTURE RELEASE - NOT CALLED FROM            CHG0073 
053600*A000-MAIN-LINE TODAY.  A RECORD HAS A BUS TRANSITION IFF ANY     CHG0073 
053700*OF ITS 7 FLIGHT NUMBERS ENDS WITH THE THREE CHARACTERS 000,      CHG0073 
053800*COUNTING FROM WHEREVER THAT NUMBER ACTUALLY ENDS, NOT FROM       CHG0340 
053900*A FIXED BYTE OFFSET INTO THE 8-BYTE FIELD.  A BLANK/ABSENT/      CHG0073 
054000*UNKNOWN FLIGHT NUMBER NEVER MATCHES.                             CHG0073 
054100     MOVE 'N'                      TO WK-BUS-TRANSITION-FLAG.     CHG0073 
054200*
054300     PERFORM A720-CHECK-ONE-FLIGHT-NBR                            CHG0073 
054400             VARYING WRK-SEG-IDX FROM 1 BY 1                      CHG0073 
054500             UNTIL WRK-SEG-IDX GREATER 7.                         CHG0073 
054600*----------------------------------------------------------------
054700 A700-99-EXIT.                    EXIT.                           CHG0073 
054800*----------------------------------------------------------------
054900*----------------------------------------------------------------
055000 A720-CHECK-ONE-FLIGHT-NBR         SECTION.                       CHG0073 
055100*----------------------------------------------------------------
055200     SET WK-ORIGINAL-FLT-IDX        TO WRK-SEG-IDX.               CHG0073 
055300*
055400     IF WK-ORIGINAL-FLT-NBR-ENTRY                                 CHG0073 
055500            (WK-ORIGINAL-FLT-IDX)     NOT EQUAL SPACES AND        CHG0073 
055600        WK-ORIGINAL-FLT-NBR-ENTRY                                 CHG0073 
055700            (WK-ORIGINAL-FLT-IDX)     NOT EQUAL 'Unknown'         CHG0073 
055800        MOVE WK-ORIGINAL-FLT-NBR-ENTRY                            CHG0340 
055900            (WK-ORIGINAL-FLT-IDX)   TO WRK-SCAN-FIELD             CHG0340 
056000        PERFORM B300-FIND-ENTRY-LENGTH                            CHG0340 
056100        IF WRK-SCAN-LEN             GREATER OR EQUAL 3            CHG0340 
056200           COMPUTE WRK-SCAN-OFFSET = WRK-SCAN-LEN - 2             CHG0340 
056300           IF WRK-SCAN-FIELD (WRK-SCAN-OFFSET:3)                  CHG0340 
056400                                    EQUAL '000'                   CHG0340 
056500              MOVE 'Y'              TO WK-BUS-TRANSITION-FLAG     CHG0340 
056600           END-IF                                                 CHG0340 
056700        END-IF                                                    CHG0340 
056800     END-IF.                                                      CHG0073 
056900*----------------------------------------------------------------
057000 A720-99-EXIT.                    EXIT.                           CHG0073 
057100*----------------------------------------------------------------
057200*----------------------------------------------------------------
057300 B300-FIND-ENTRY-LENGTH            SECTION.                       CHG0340 
057400*----------------------------------------------------------------
057500*BACKS UP FROM BYTE 8 UNTIL IT HITS A NON-SPACE - THE             CHG0340 
057600*POSITION IT STOPS ON IS THE LENGTH OF THE FLIGHT NUMBER          CHG0340 
057700*ACTUALLY STORED IN WRK-SCAN-FIELD, LEFT-JUSTIFIED.  AN           CHG0340 
057800*ALL-SPACE FIELD STOPS AT ZERO.                                   CHG0340 
057900     PERFORM B320-BACK-UP-ONE-POSITION                            CHG0340 
058000             VARYING WRK-SCAN-POS FROM 8 BY -1                    CHG0340 
058100             UNTIL WRK-SCAN-POS LESS 1 OR                         CHG0340 
058200                   WRK-SCAN-FIELD (WRK-SCAN-POS:1)                CHG0340 
058300                                      NOT EQUAL SPACE.            CHG0340 
058400*
058500     IF WRK-SCAN-POS                LESS 1                        CHG0340 
058600        MOVE ZERO                   TO WRK-SCAN-LEN               CHG0340 
058700     ELSE                                                         CHG0340 
058800        MOVE WRK-SCAN-POS           TO WRK-SCAN-LEN               CHG0340 
058900     END-IF.                                                      CHG0340 
059000*----------------------------------------------------------------
059100 B300-99-EXIT.                    EXIT.                           CHG0340 
059200*----------------------------------------------------------------
059300*----------------------------------------------------------------
059400 B320-BACK-UP-ONE-POSITION          SECTION.                      CHG0340 
059500*----------------------------------------------------------------
059600     CONTINUE.                                                    CHG0340 
059700*----------------------------------------------------------------
059800 B320-99-EXIT.                    EXIT.                           CHG0340 
059900*----------------------------------------------------------------
