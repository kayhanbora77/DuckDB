000100*****************************************************************
000200 IDENTIFICATION                   DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.                      ABENDPGM.
000500 AUTHOR.                          RENAN MUNIZ MERLO.
000600 INSTALLATION.                    DATA PROCESSING CENTER.
000700 DATE-WRITTEN.                    14/05/1987.
000800 DATE-COMPILED.                   WHEN-COMPILED.
000900 SECURITY.                        CONFIDENTIAL.
001000*****************************************************************
001100*
001200*    PROGRAM.....: ABENDPGM
001300*    ANALYST.....: RENAN MUNIZ MERLO
001400*    PROGRAMMER..: RENAN MUNIZ MERLO
001500*    DATE........: 14/05/1987
001600*----------------------------------------------------------------
001700*    GOAL........: SHOP-WIDE ABNORMAL-END UTILITY.  ANY PROGRAM
001800*                  THAT HITS AN UNEXPECTED FILE STATUS CALLS
001900*                  THIS ROUTINE WITH ITS WRK-ERROR-LOG AREA; IT
002000*                  DISPLAYS A BOXED ABEND BANNER AND STOPS THE
002100*                  RUN.  SHARED ACROSS EVERY PROJECT IN THE SHOP,
002200*                  NOT JUST FLTGRP - KEEP IT PROJECT-NEUTRAL.
002300*----------------------------------------------------------------
002400*    CALLED BY...: FGRP0001 (AND ANY OTHER SHOP PROGRAM)
002500*    CALLS.......: NONE
002600*    TABLE DB2...: NONE
002700*****************************************************************
002800*    CHANGE LOG......:
002900*    14/05/1987 RMM  0000000 ORIGINAL LOGIC.
003000*    19/02/1998 LFS  0000204 Y2K REVIEW - WRK-ERROR-DATE IS TEXT, CHG0204 
003100*                    PASSED THROUGH AS-IS, NO CENTURY LOGIC HERE. CHG0204 
003200*    30/06/2001 RMM  0000231 DECIMAL-POINT IS COMMA REMOVED -     CHG0231 
003300*                    US-LOCALE SHOPS RUN THIS UTILITY NOW.        CHG0231 
003400*    11/03/2009 RMM  0000312 BANNER RE-WORDED TO NAME THE CALLING CHG0312 
003500*                    PROGRAM AND ERROR TEXT ON SEPARATE LINES -   CHG0312 
003600*                    OPERATORS WERE MISSING THE PROGRAM NAME.     CHG0312 
003700*****************************************************************
003800*
003900*****************************************************************
004000 ENVIRONMENT                      DIVISION.
004100*****************************************************************
004200 CONFIGURATION                    SECTION.
004300 SOURCE-COMPUTER.                 IBM-370.
004400 OBJECT-COMPUTER.                 IBM-370.
004500 SPECIAL-NAMES.                   C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT                     SECTION.
004800 FILE-CONTROL.
004900*
005000*****************************************************************
005100 DATA                             DIVISION.
005200*****************************************************************
005300 FILE SECTION.
005400*
005500 WORKING-STORAGE SECTION.
005600*----------------------------------------------------------------
005700*NO BUSINESS DATA OF ITS OWN - THE UTILITY ONLY DISPLAYS WHAT
005800*THE CALLER PASSES IT IN WRK-ERROR-LOG.
005900*----------------------------------------------------------------
006000 77  WRK-ABEND-COUNT               COMP    PIC S9(04) VALUE ZERO. CHG0312 
006100*
006200*ABEND-COUNT SIGN-TESTED THE SAME WAY THIS SHOP TESTS SQLCODE -
006300*ONE NUMERIC-EDITED VIEW FOR THE BANNER, ONE RAW-TEXT VIEW FOR
006400*THE OPERATOR LOG LINE:
006500 01  WRK-ABEND-COUNT-ED            PIC +9(004) VALUE ZEROS.
006600 01  FILLER REDEFINES WRK-ABEND-COUNT-ED.
006700     05  FILLER                          PIC X(001).
006800     05  WRK-ABEND-COUNT-NUM             PIC 9(004).
006900 01  FILLER REDEFINES WRK-ABEND-COUNT-ED.
007000     05  WRK-ABEND-COUNT-X               PIC X(005).
007100*
007200*****************************************************************
007300 LINKAGE                          SECTION.
007400*****************************************************************
007500 01  WRK-ERROR-LOG.
007600     03  WRK-PROGRAM                       PIC X(08).
007700     03  WRK-ERROR-MSG                     PIC X(30).
007800     03  WRK-ERROR-CODE                    PIC X(30).
007900     03  WRK-ERROR-DATE                    PIC X(10).
008000     03  WRK-ERROR-TIME                    PIC X(08).
008100     03  FILLER                            PIC X(06) VALUE SPACES.
008200*DATE/TIME STAMP VIEWED AS ONE 18-CHAR FIELD FOR THE SINGLE-
008300*LINE VARIANT OF THE BANNER USED WHEN PRINTER SPACE IS TIGHT:
008400 01  FILLER REDEFINES WRK-ERROR-LOG.
008500     03  FILLER                            PIC X(68).
008600     03  WRK-ERROR-STAMP                   PIC X(18).
008700     03  FILLER                            PIC X(06).
008800*
008900*****************************************************************
009000 PROCEDURE                        DIVISION  USING WRK-ERROR-LOG.
009100*****************************************************************
009200*----------------------------------------------------------------
009300 0000-MAIN-PROCESS                SECTION.
009400*----------------------------------------------------------------
009500     ADD 1                         TO WRK-ABEND-COUNT.            CHG0312 
009600     MOVE WRK-ABEND-COUNT          TO WRK-ABEND-COUNT-ED.         CHG0312 
009700*
009800     DISPLAY '**********************************'.
009900     DISPLAY '*   A B N O R M A L   E N D       *'.
010000     DISPLAY '**********************************'.
010100     DISPLAY '*CALLING PROGRAM..: ' WRK-PROGRAM.
010200     DISPLAY '*DATE.............: ' WRK-ERROR-DATE.
010300     DISPLAY '*TIME.............: ' WRK-ERROR-TIME.
010400     DISPLAY '*----------------------------------*'.
010500     DISPLAY '*ERROR CODE.......: ' WRK-ERROR-CODE.
010600     DISPLAY '*ERROR MESSAGE....: ' WRK-ERROR-MSG.
010700     DISPLAY '*ABEND SEQUENCE #.: ' WRK-ABEND-COUNT-NUM.          CHG0312 
010800     DISPLAY '**********************************'.
010900*
011000     STOP RUN.
011100*----------------------------------------------------------------
011200 0000-99-EXIT.                    EXIT.
011300*----------------------------------------------------------------
