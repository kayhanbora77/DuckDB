000100*****************************************************************
000200*
000300*    COPYBOOK....: FLTREC01
000400*    PROJECT.....: FLIGHT SEGMENT GROUPING PROJECT - FLTGRP
000500*    ANALYST.....: RENAN MUNIZ MERLO
000600*    PROGRAMMER..: RENAN MUNIZ MERLO
000700*    DATE........: 14/05/1987
000800*----------------------------------------------------------------
000900*    GOAL........: BOOKING MASTER RECORD LAYOUT.  ONE BOOKING
001000*                  PER RECORD, UP TO 7 FLIGHT SEGMENTS AND 8
001100*                  AIRPORT CODES.  USED AS THE FD RECORD OF
001200*                  BOOKMSTR, BOOKOUT AND INSROUT, AND AS THE
001300*                  LINKAGE RECORD PASSED TO FGRP0002.
001400*----------------------------------------------------------------
001500*    RECORD LENGTH:  378 BYTES, FIXED, UNBLOCKED.  EVERY BYTE
001600*                    IS ACCOUNTED FOR BY A NAMED FIELD BELOW -
001700*                    NO SPARE SPACE IS CARRIED ON THIS LAYOUT.
001800*----------------------------------------------------------------
001900*    CHANGE LOG......:
002000*    14/05/1987 RMM  0000000 ORIGINAL LAYOUT.
002100*    02/11/1991 RMM  0000118 ADDED AIRPORT-8 (OPEN JAW ROUTES).   CHG0118 
002200*    19/02/1998 LFS  0000204 Y2K - CONFIRMED DEP-DATE-LOCAL IS    CHG0204 
002300*                    4-DIGIT CENTURY TEXT, NO CONVERSION NEEDED.  CHG0204 
002400*    07/08/2003 RMM  0000261 ADDED FLIGHT-NUMBER/DEP-DATE TABLE   CHG0261 
002500*                    REDEFINES FOR FGRP0002 SUBSCRIPTED SCAN.     CHG0261 
002600*    14/07/2011 DRT  0000340 DROPPED THE 2-BYTE FILLER - IT WAS   CHG0340 
002700*                    NEVER USED AND LEFT THE ON-DISK RECORD 2     CHG0340 
002800*                    BYTES LONGER THAN THE 378 QUOTED TO USERS.   CHG0340 
002900*****************************************************************
003000  01  FLTREC01-RECORD.
003100      05  FLTREC01-PAX-NAME           PIC X(40).
003200      05  FLTREC01-BOOKING-REF        PIC X(10).
003300      05  FLTREC01-E-TICKET-NO        PIC X(20).
003400      05  FLTREC01-CLIENT-CODE        PIC X(10).
003500      05  FLTREC01-AIRLINE            PIC X(10).
003600      05  FLTREC01-JOURNEY-TYPE       PIC X(10).
003700      05  FLTREC01-FLIGHT-NUMBER-1    PIC X(08).
003800      05  FLTREC01-FLIGHT-NUMBER-2    PIC X(08).
003900      05  FLTREC01-FLIGHT-NUMBER-3    PIC X(08).
004000      05  FLTREC01-FLIGHT-NUMBER-4    PIC X(08).
004100      05  FLTREC01-FLIGHT-NUMBER-5    PIC X(08).
004200      05  FLTREC01-FLIGHT-NUMBER-6    PIC X(08).
004300      05  FLTREC01-FLIGHT-NUMBER-7    PIC X(08).
004400      05  FLTREC01-DEP-DATE-LOCAL-1   PIC X(26).
004500      05  FLTREC01-DEP-DATE-LOCAL-2   PIC X(26).
004600      05  FLTREC01-DEP-DATE-LOCAL-3   PIC X(26).
004700      05  FLTREC01-DEP-DATE-LOCAL-4   PIC X(26).
004800      05  FLTREC01-DEP-DATE-LOCAL-5   PIC X(26).
004900      05  FLTREC01-DEP-DATE-LOCAL-6   PIC X(26).
005000      05  FLTREC01-DEP-DATE-LOCAL-7   PIC X(26).
005100      05  FLTREC01-AIRPORT-1          PIC X(05).
005200      05  FLTREC01-AIRPORT-2          PIC X(05).
005300      05  FLTREC01-AIRPORT-3          PIC X(05).                  CHG0118 
005400      05  FLTREC01-AIRPORT-4          PIC X(05).
005500      05  FLTREC01-AIRPORT-5          PIC X(05).
005600      05  FLTREC01-AIRPORT-6          PIC X(05).
005700      05  FLTREC01-AIRPORT-7          PIC X(05).
005800      05  FLTREC01-AIRPORT-8          PIC X(05).                  CHG0118 
005900*----------------------------------------------------------------
006000*    07/08/2003 RMM  0000261 REDEFINES THE 7 FLIGHT-NUMBER        CHG0261 
006100*                    SLOTS AS A SUBSCRIPTED TABLE SO FGRP0002     CHG0261 
006200*                    CAN PERFORM VARYING OVER THE SEGMENT LIST.   CHG0261 
006300*----------------------------------------------------------------
006400  01  FLTREC01-FLT-NBR-TABLE  REDEFINES FLTREC01-RECORD.          CHG0261 
006500      05  FILLER                      PIC X(100).
006600      05  FLTREC01-FLT-NBR-ENTRY      PIC X(08)
006700                                      OCCURS 7 TIMES
006800                                      INDEXED BY FLTREC01-FLT-IDX.
006900      05  FILLER                      PIC X(222).
007000*----------------------------------------------------------------
007100*    07/08/2003 RMM  0000261 REDEFINES THE 7 DEPARTURE-DATE       CHG0261 
007200*                    SLOTS AS A SUBSCRIPTED TABLE, SAME REASON.   CHG0261 
007300*----------------------------------------------------------------
007400  01  FLTREC01-DEP-DATE-TABLE REDEFINES FLTREC01-RECORD.          CHG0261 
007500      05  FILLER                      PIC X(156).
007600      05  FLTREC01-DEP-DATE-ENTRY     PIC X(26)
007700                                      OCCURS 7 TIMES
007800                                      INDEXED BY FLTREC01-DTE-IDX.
007900      05  FILLER                      PIC X(40).
008000*----------------------------------------------------------------
008100*    07/08/2003 RMM  0000261 REDEFINES THE 8 AIRPORT SLOTS AS A   CHG0261 
008200*                    SUBSCRIPTED TABLE - NOT SCANNED TODAY BUT    CHG0261 
008300*                    KEPT SYMMETRICAL WITH THE OTHER TWO.         CHG0261 
008400*----------------------------------------------------------------
008500  01  FLTREC01-AIRPORT-TABLE  REDEFINES FLTREC01-RECORD.          CHG0261 
008600      05  FILLER                      PIC X(338).
008700      05  FLTREC01-AIRPORT-ENTRY      PIC X(05)
008800                                      OCCURS 8 TIMES
008900                                      INDEXED BY FLTREC01-APT-IDX.
